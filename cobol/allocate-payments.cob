000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.        ALLOCATE-PAYMENTS.
000120 AUTHOR.            L. J. KOVACH.
000130 INSTALLATION.      MIDWEST GROCERY DISTRIBUTORS - DATA PROCESSING.
000140 DATE-WRITTEN.      03/02/87.
000150 DATE-COMPILED.
000160 SECURITY.          COMPANY CONFIDENTIAL - AUTHORIZED DP PERSONNEL ONLY.
000170*---------------------------------------------------------------
000180*  CHANGE LOG
000190*---------------------------------------------------------------
000200*  03/02/87 LJK  INITIAL RELEASE - SPLITS EACH ROUTE-SETTLEMENT
000210*                ORDER BETWEEN LOYALTY POINTS AND ONE CARD.
000220*  07/19/88 RMP  ADDED BOSBANKRUT AND MZYSK CARD TABLES FOR THE
000230*                WAREHOUSE EXPANSION.                    CR-0098
000240*  11/05/90 LJK  FIXED DISCOUNT TRUNCATION ON ORDERS OVER $999.
000250*                                                         PR-1187
000260*  02/14/92 DWK  METHOD TABLE RAISED FROM 20 TO 35 ENTRIES AFTER
000270*                TWO MORE CARD PROCESSORS CAME ON LINE.   CR-0144
000280*  09/30/94 LJK  ADDED THE 10% PARTIAL-POINTS RULE PER MARKETING
000290*                REQUEST 94-551.                          CR-0179
000300*  01/08/96 SAT  TIE-BREAK ON EQUAL-DISCOUNT ORDERS WAS FIFO BY
000310*                ACCIDENT OF READ ORDER - NOW STABLE, KEYED ON
000320*                LOAD SEQUENCE AS DOCUMENTED.             PR-2290
000330*  08/21/98 DWK  YEAR 2000 CERTIFICATION - PROGRAM CARRIES NO
000340*                TWO-DIGIT YEAR FIELDS, SIGNED OFF COMPLIANT.
000350*                                                         Y2K-004
000360*  01/11/99 LJK  METHOD TABLE 35 -> 50, ORDER TABLE 300 -> 500
000370*                FOR YEAR-END PROMOTION VOLUME.           CR-0205
000380*  05/02/01 RMP  FALLBACK OPTION NOW CAPS THE CHARGE AT THE
000390*                METHOD'S REMAINING BALANCE INSTEAD OF REJECTING
000400*                THE WHOLE ORDER WHEN NO METHOD COVERS IT.
000410*                                                         PR-3052
000420*  01/22/03 LJK  REWRITTEN AROUND THE PROMO-OPTIMIZER MODEL -
000430*                FULL POINTS, FULL CARD UNDER PROMOTION, PARTIAL
000440*                POINTS, THEN FALLBACK, RANKED BY SAVINGS - FOR
000450*                THE GROCERY DIVISION PAYMENT CUTOVER.    CR-0231
000460*  03/04/03 LJK  ADDED THE RUN-CONTROL TOTAL CHECK AFTER A
000470*                BALANCING DISCREPANCY WAS FOUND ON THE PILOT
000480*                RUN.                                     PR-4477
000490*  06/17/03 LJK  PM-ID DUPLICATE CHECK ADDED ON LOAD AFTER TWO
000500*                CARD PROCESSORS WERE SET UP UNDER THE SAME
000510*                METHOD ID BY A MIS-KEYED PAYMETH MASTER AND
000520*                EACH SILENTLY LOADED A SHARE OF THE OTHER'S
000530*                LIMIT.  SEE 1020-CHECK-DUPLICATE-ID.     CR-0239
000540*  06/17/03 LJK  ORD-VALUE AND PM-LIMIT NOW CARRY A SIGN ON THE
000550*                INPUT RECORDS TO MATCH THE EXTRACT LAYOUT - NO
000560*                PROCESSING CHANGE, SEE FDORDER.CBL AND
000570*                FDPAYMTH.CBL.                            CR-0238
000572*  06/24/03 LJK  LOAD-TIME CHECK ADDED - A NEGATIVE ORD-VALUE OR
000574*                PM-LIMIT NOW ABORTS THE RUN INSTEAD OF FEEDING A
000576*                NEGATIVE AMOUNT INTO THE OPTIMIZER, NOW THAT THE
000578*                SIGNED PICTURE FROM CR-0238 MAKES ONE POSSIBLE.
000579*                SEE FDORDER.CBL AND FDPAYMTH.CBL.         CR-0241
000580*  07/02/03 LJK  RUN-CONTROL TOTAL NO LONGER RE-DERIVED FROM THE
000581*                PRINTED ALLOCOUT LINE - A PILOT RUN TURNED UP A
000582*                GARBAGE TOTAL WHENEVER A METHOD WAS CHARGED
000583*                SOMETHING, TRACED TO THE DECIMAL POINT BAKED
000584*                INTO OUT-AMOUNT'S EDITED PICTURE.  TOTAL IS NOW
000585*                ACCUMULATED STRAIGHT FROM PM-TBL-ALLOC.    PR-4512
000586*---------------------------------------------------------------
000590*  SPECIAL-NAMES BELOW IS THE STANDARD SHOP BOILERPLATE CARRIED
000600*  INTO EVERY BATCH PROGRAM OFF THE DP DEPARTMENT'S SKELETON JCL
000610*  AND COPYLIB MEMBER - C01/TOP-OF-FORM IS INHERITED FROM THE
000620*  PRINTER-REPORT PROGRAMS EVEN THOUGH THIS PROGRAM WRITES NO
000630*  PRINTED REPORT, AND THE UPSI-0 SWITCH IS THE SAME ON-DEMAND
000640*  DEBUG TOGGLE OPERATIONS CAN SET IN THE JCL EXEC CARD ON ANY
000650*  JOB IN THE SUITE, NOT SOMETHING PARTICULAR TO THIS PROGRAM.
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS WS-ID-CHARACTER-CLASS IS "A" THRU "Z", "0" THRU "9"
000710     UPSI-0 ON  STATUS IS WS-DEBUG-SWITCH-ON
000720            OFF STATUS IS WS-DEBUG-SWITCH-OFF.
000730
000740*  FILE-CONTROL IS THREE COPY'D SELECT MEMBERS (ONE PER FILE,
000750*  THE SHOP'S "SL" NAMING CONVENTION) PLUS THE SORT WORK FILE
000760*  SELECTED INLINE SINCE IT HAS NO FD OF ITS OWN - SD ENTRIES
000770*  DON'T GET A COPYBOOK IN THIS SHOP'S CONVENTION, THEY ARE
000780*  SHORT ENOUGH TO CARRY RIGHT IN THE PROGRAM THAT USES THEM.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810
000820     COPY "SLORDER.CBL".
000830     COPY "SLPAYMTH.CBL".
000840     COPY "SLALLOC.CBL".
000850
000860     SELECT SORT-WORK-FILE ASSIGN TO "SRTWK01".
000870
000880*  THE THREE FD COPYBOOKS BELOW (THE SHOP'S "FD" NAMING
000890*  CONVENTION) CARRY THE RECORD LAYOUTS FOR ALL THREE FILES -
000900*  SEE EACH MEMBER FOR ITS OWN HEADER AND CHANGE LOG RATHER THAN
000910*  DUPLICATING THAT HISTORY HERE.
000920 DATA DIVISION.
000930 FILE SECTION.
000940
000950     COPY "FDORDER.CBL".
000960     COPY "FDPAYMTH.CBL".
000970     COPY "FDALLOC.CBL".
000980
000990*  WORK FILE FOR 2000-SORT-ORDERS.  ONE SORT-WORK-RECORD PER
001000*  ORDER, CARRYING EVERYTHING 2200-RETURN-ORDERS NEEDS TO REBUILD
001010*  ORD-TABLE IN RANKED ORDER - THE TWO SORT KEYS (SRT-MAXDISC AND
001020*  SRT-VALUE) PLUS THE TIE-BREAK KEY (SRT-SEQ) PLUS ENOUGH OF THE
001030*  ORIGINAL RECORD TO REPOPULATE THE TABLE WITHOUT A SECOND PASS
001040*  OVER THE ORDERS FILE.
001050     SD  SORT-WORK-FILE.
001060     01  SORT-WORK-RECORD.
001070         05  SRT-MAXDISC                PIC 9(02).
001080         05  SRT-VALUE                  PIC S9(7)V99.
001090         05  SRT-SEQ                    PIC 9(04).
001100         05  SRT-ID                     PIC X(16).
001110         05  SRT-PROMO-COUNT            PIC 9(02).
001120         05  SRT-PROMO-GROUP.
001130             10  SRT-PROMO-ID OCCURS 10 TIMES
001140                                        PIC X(16).
001150         05  FILLER                     PIC X(05).
001160
001170*---------------------------------------------------------------
001180*  WORKING-STORAGE IS LAID OUT IN THE ORDER THE PROGRAM USES IT:
001190*  RUN-LEVEL COUNTERS AND SUBSCRIPTS FIRST, THEN SWITCHES, THEN
001200*  SCRATCH MATH FIELDS, THEN THE THREE TABLES (PAYMENT METHODS,
001210*  ORDERS, CANDIDATE OPTIONS) IN THE ORDER THEY ARE LOADED AND
001220*  USED BY THE 1000/2000/3000 SERIES BELOW.  NONE OF THIS
001230*  STORAGE IS SHARED WITH ANY OTHER PROGRAM - THERE IS NO
001240*  LINKAGE SECTION BECAUSE ALLOCATE-PAYMENTS IS NEVER CALLED,
001250*  ONLY RUN STANDALONE FROM THE NIGHTLY SETTLEMENT JCL STREAM.
001260*---------------------------------------------------------------
001270 WORKING-STORAGE SECTION.
001280
001290*  RUN COUNTERS AND THE INDEX OF PUNKTY (LOYALTY POINTS) IN
001300*  PM-TABLE.  ZERO MEANS "NOT LOADED THIS RUN".
001310     01  WS-RUN-CONTROL.
001320         05  WS-METHOD-COUNT            PIC S9(4) COMP.
001330         05  WS-ORDER-COUNT             PIC S9(4) COMP.
001340         05  WS-OPTION-COUNT            PIC S9(4) COMP.
001350         05  WS-PUNKTY-IDX              PIC S9(4) COMP.
001360         05  FILLER                     PIC X(02).
001370
001380*  WORKING SUBSCRIPTS - SHARED ACROSS THE LOAD, SORT AND
001390*  OPTIMIZER PARAGRAPHS.  NONE OF THESE RUN CONCURRENTLY SO
001400*  SHARING THEM COSTS NOTHING AND SAVES STORAGE.
001410     01  WS-SUBSCRIPTS.
001420         05  WS-PM-IDX                  PIC S9(4) COMP.
001430         05  WS-ORD-IDX                 PIC S9(4) COMP.
001440         05  WS-PROMO-IDX               PIC S9(4) COMP.
001450         05  WS-OPT-IDX                 PIC S9(4) COMP.
001460         05  WS-NEXT-IDX                PIC S9(4) COMP.
001470         05  WS-FOUND-PM-IDX            PIC S9(4) COMP.
001480         05  WS-SORT-OUT-COUNT          PIC S9(4) COMP.
001490         05  FILLER                     PIC X(02).
001500
001510*  ONE-CHARACTER Y/N SWITCHES.  KEPT AS SEPARATE ELEMENTARY ITEMS
001520*  RATHER THAN A SINGLE COMPOSITE STATUS BYTE BECAUSE THE FOUR
001530*  CONDITIONS ARE INDEPENDENT OF EACH OTHER AND GET SET FROM
001540*  DIFFERENT PARAGRAPHS AT DIFFERENT TIMES DURING ONE ORDER'S
001550*  OPTIMIZATION PASS.
001560     01  WS-SWITCHES.
001570         05  WS-SWAPPED                 PIC X.
001580             88  SWAP-OCCURRED-THIS-PASS    VALUE "Y".
001590         05  WS-MUST-SWAP               PIC X.
001600             88  OPTIONS-MUST-SWAP          VALUE "Y".
001610         05  WS-FEASIBLE                PIC X.
001620             88  OPTION-IS-FEASIBLE         VALUE "Y".
001630         05  WS-APPLIED                 PIC X.
001640             88  OPTION-WAS-APPLIED         VALUE "Y".
001650         05  FILLER                     PIC X(02).
001660
001670*  SCRATCH ACCUMULATORS FOR THE OPTION-GENERATION MATH.  KEPT AS
001680*  STANDALONE 77-LEVELS, NOT GROUPED UNDER ONE 01, BECAUSE THEY
001690*  ARE REUSED FOR DIFFERENT PURPOSES BY DIFFERENT GENERATORS AND
001700*  GROUPING THEM WOULD SUGGEST A RELATIONSHIP THAT ISN'T THERE.
001710     77  WS-DISCOUNT                    PIC S9(7)V99 VALUE ZERO.
001720     77  WS-FINAL-AMOUNT                PIC S9(7)V99 VALUE ZERO.
001730     77  WS-MIN-POINTS                  PIC S9(7)V99 VALUE ZERO.
001740     77  WS-REMAINING-CARD              PIC S9(7)V99 VALUE ZERO.
001750     77  WS-MAX-DISC                    PIC 9(02)    VALUE ZERO.
001760     77  WS-RUN-TOTAL-CHECK             PIC S9(9)V99 VALUE ZERO.
001770
001780*  PAYMENT-METHOD TABLE - LOADED FROM PAYMETH, ONE ENTRY PER
001790*  METHOD, IN FILE ORDER.  PM-TBL-REMAINING IS THE "DERIVED
001800*  WORKING FIELD" CALLED OUT FOR THE PAYMENT-METHOD RECORD -
001810*  STARTS AT PM-TBL-LIMIT AND IS DECREMENTED AS CHARGES ARE
001820*  APPLIED.  PM-TBL-ALLOC IS THE PER-METHOD TOTAL PRINTED AT
001830*  THE END OF THE RUN.  TABLE SIZE WAS RAISED FROM 35 TO 50 IN
001840*  CR-0205 WHEN THE FIFTH CARD PROCESSOR CAME ON LINE - SEE THE
001850*  CHANGE LOG ABOVE.
001860     01  PM-TABLE.
001870         05  PM-TBL-ENTRY OCCURS 50 TIMES.
001880             10  PM-TBL-ID              PIC X(16).
001890                 88  PM-TBL-IS-LOYALTY-POINTS   VALUE "PUNKTY".
001900             10  PM-TBL-DISCOUNT        PIC 9(02).
001910             10  PM-TBL-LIMIT           PIC S9(7)V99.
001920             10  PM-TBL-REMAINING       PIC S9(7)V99.
001930             10  PM-TBL-ALLOC           PIC S9(7)V99.
001940             10  FILLER                 PIC X(05).
001950
001960*  RAW ARRAY VIEW OF PM-TABLE, KEPT FOR THE DUPLICATE-ID CHECK
001970*  IN 1020-CHECK-DUPLICATE-ID BELOW.  TWO CARD PROCESSORS WERE
001980*  ONCE SET UP UNDER THE SAME METHOD ID BY A MIS-KEYED PAYMETH
001990*  MASTER AND EACH LOADED A SHARE OF THE OTHER'S LIMIT, SO A CARD
002000*  COULD RUN OUT OF ROOM WHILE ITS OWN TABLE ENTRY STILL SHOWED
002010*  BALANCE REMAINING.  THE CHECK ONLY NEEDS THE FIRST SIXTEEN
002020*  BYTES OF EACH FIFTY-BYTE ENTRY (THE ID), PULLED BY REFERENCE
002030*  MODIFICATION OFF THIS REDEFINES RATHER THAN BY ADDING A
002040*  SECOND COPY OF PM-TBL-ID SOMEWHERE ELSE IN STORAGE.
002050     01  PM-RAW-ARRAY REDEFINES PM-TABLE.
002060         05  PM-RAW-ENTRY OCCURS 50 TIMES
002070                                        PIC X(50).
002080
002090*  ORDER TABLE - LOADED FROM ORDERS, THEN RE-SEQUENCED IN PLACE
002100*  BY 2000-SORT-ORDERS.  ORD-TBL-SEQ IS THE ORIGINAL LOAD
002110*  SEQUENCE NUMBER, CARRIED THROUGH THE SORT AS THE LOWEST-
002120*  ORDER KEY SO EQUAL-RANKING ORDERS STAY IN FILE ORDER.
002130*  ORD-TBL-MAXDISC IS THE HIGHEST DISCOUNT PERCENT AMONG THE
002140*  ORDER'S OWN PROMOTION LIST THAT MATCHES A LOADED METHOD - IT
002150*  IS COMPUTED ONCE AT LOAD TIME BY 1150-COMPUTE-ORDER-SORT-KEY
002160*  SO THE SORT ITSELF NEVER HAS TO RE-SCAN THE PROMOTION LIST.
002170     01  ORD-TABLE.
002180         05  ORD-TBL-ENTRY OCCURS 500 TIMES.
002190             10  ORD-TBL-ID             PIC X(16).
002200             10  ORD-TBL-VALUE          PIC S9(7)V99.
002210             10  ORD-TBL-PROMO-COUNT    PIC 9(02).
002220             10  ORD-TBL-PROMO-GROUP.
002230                 15  ORD-TBL-PROMO-ID OCCURS 10 TIMES
002240                                        PIC X(16).
002250             10  ORD-TBL-SEQ            PIC 9(04).
002260             10  ORD-TBL-MAXDISC        PIC 9(02).
002270             10  FILLER                 PIC X(05).
002280
002290*  PER-ORDER CANDIDATE-OPTION TABLE, REBUILT FRESH FOR EVERY
002300*  ORDER BY 3010-OPTIMIZE-ONE-ORDER.  SIZED FOR ONE FULL-POINTS
002310*  OPTION, UP TO TEN PROMOTION-CARD OPTIONS, UP TO FIFTY
002320*  PARTIAL-POINTS-PLUS-CARD OPTIONS AND UP TO FIFTY FALLBACK
002330*  OPTIONS - COMFORTABLY INSIDE THE 115-ENTRY TABLE.  OPT-SAVINGS
002340*  IS WHAT 3500-RANK-OPTIONS SORTS ON; OPT-SEQUENCE IS THE
002350*  GENERATION ORDER, USED ONLY TO BREAK A TIE ON SAVINGS AND
002360*  POINTS SPENT SO THE RANKING IS STABLE ACROSS RUNS.
002370     01  OPTION-TABLE.
002380         05  OPT-ENTRY OCCURS 115 TIMES.
002390             10  OPT-CARD-ID            PIC X(16).
002400             10  OPT-CARD-PM-IDX        PIC S9(4) COMP.
002410             10  OPT-CARD-AMOUNT        PIC S9(7)V99.
002420             10  OPT-POINTS-AMOUNT      PIC S9(7)V99.
002430             10  OPT-SAVINGS            PIC S9(7)V99.
002440             10  OPT-SEQUENCE           PIC 9(04).
002450             10  FILLER                 PIC X(05).
002460
002470*  HOLD AREA FOR THE BUBBLE-SORT SWAP IN 3525-SWAP-OPTIONS -
002480*  SAME SHAPE AS ONE OPT-ENTRY, FIELD FOR FIELD, SO THE SWAP IS A
002490*  PLAIN THREE-MOVE EXCHANGE WITH NO RISK OF MISALIGNING A FIELD.
002500     01  WS-OPT-HOLD.
002510         05  WS-OPT-HOLD-CARD-ID        PIC X(16).
002520         05  WS-OPT-HOLD-CARD-PM-IDX    PIC S9(4) COMP.
002530         05  WS-OPT-HOLD-CARD-AMOUNT    PIC S9(7)V99.
002540         05  WS-OPT-HOLD-POINTS-AMOUNT  PIC S9(7)V99.
002550         05  WS-OPT-HOLD-SAVINGS        PIC S9(7)V99.
002560         05  WS-OPT-HOLD-SEQUENCE       PIC 9(04).
002570         05  FILLER                     PIC X(05).
002580
002590 PROCEDURE DIVISION.
002600
002610*---------------------------------------------------------------
002620*  MAIN DRIVER - LOAD BOTH FILES, SORT THE ORDERS FOR BEST-FIRST
002630*  PROCESSING, RUN THE OPTIMIZER ACROSS EVERY ORDER, THEN PRINT
002640*  WHAT WAS CHARGED TO EACH METHOD.
002650*
002660*  THE SIX PERFORMS BELOW ARE THE WHOLE RUN - NOTHING IN THIS
002670*  PROGRAM EXECUTES OUTSIDE ONE OF THESE SIX PARAGRAPH RANGES.
002680*  THIS WAS DELIBERATE IN THE CR-0231 REWRITE SO A NEW HIRE CAN
002690*  READ 0000-MAIN-CONTROL ALONE AND KNOW THE ENTIRE SHAPE OF THE
002700*  JOB BEFORE EVER OPENING THE 1000/2000/3000/4000 SERIES.
002710*---------------------------------------------------------------
002720 0000-MAIN-CONTROL.
002730*     LOAD BOTH MASTERS FIRST SO THE WHOLE PM-TABLE AND ORD-TABLE
002740*     ARE IN STORAGE BEFORE ANY SORTING OR OPTIMIZING BEGINS -
002750*     NEITHER 2000-SORT-ORDERS NOR 3000-OPTIMIZE-ALL-ORDERS COULD
002760*     RUN CORRECTLY AGAINST A PARTIALLY LOADED TABLE.
002770     PERFORM 1000-LOAD-PAYMENT-METHODS THRU 1000-EXIT.
002780     PERFORM 1100-LOAD-ORDERS          THRU 1100-EXIT.
002790*     ZEROING IS ITS OWN STEP, NOT FOLDED INTO THE LOAD LOOPS,
002800*     BECAUSE THE ALLOCATION COLUMNS MUST START AT ZERO FOR EVERY
002810*     METHOD REGARDLESS OF WHICH ORDER LOADS FIRST OR LAST.
002820     PERFORM 1200-ZERO-ALLOCATIONS     THRU 1200-EXIT.
002830*     SORT REORDERS THE IN-MEMORY ORD-TABLE ITSELF (SEE THE 2000
002840*     BANNER BELOW FOR WHY THE SHOP'S USUAL SORT-A-FILE IDIOM WAS
002850*     ADAPTED TO SORT A TABLE INSTEAD).
002860     PERFORM 2000-SORT-ORDERS          THRU 2000-EXIT.
002870*     ONE PASS OVER THE NOW BEST-FIRST ORD-TABLE, DEDUCTING FROM
002880*     PM-TABLE AS EACH ORDER IS SATISFIED.
002890     PERFORM 3000-OPTIMIZE-ALL-ORDERS  THRU 3000-EXIT.
002900*     FINAL TOTALS PER METHOD GO TO ALLOCOUT ONLY AFTER EVERY
002910*     ORDER HAS HAD ITS CHANCE TO DEDUCT - PRINTING EARLIER WOULD
002920*     RISK A PARTIAL RUN TOTAL.
002930     PERFORM 4000-PRINT-ALLOCATIONS    THRU 4000-EXIT.
002940*     NORMAL END OF JOB - RETURN-CODE IS WHATEVER IT DEFAULTED TO
002950*     (ZERO) UNLESS ONE OF THE 99XX ABORT PARAGRAPHS ALREADY SET
002960*     IT AND TOOK THE RUN DOWN EARLY.
002970     STOP RUN.
002980
002990*---------------------------------------------------------------
003000*  1000 SERIES - LOAD THE TWO INPUT FILES INTO TABLES.
003010*---------------------------------------------------------------
003020*  LOAD PAYMETH INTO PM-TABLE ONE RECORD AT A TIME, IN FILE
003030*  ORDER.  FILE ORDER MATTERS TWICE OVER: IT IS THE ORDER
003040*  4000-PRINT-ALLOCATIONS WRITES THE ALLOCATION LISTING IN, AND
003050*  IT IS THE ORDER THE OPTIMIZER'S GENERATORS WALK THE TABLE IN
003060*  WHEN TWO METHODS TIE ON EVERYTHING ELSE.  THE PRIMING READ
003070*  BEFORE THE LOOP AND THE AT-END GO TO ARE THE SHOP'S STANDARD
003080*  SEQUENTIAL-READ IDIOM - SEE ANY OF THE OLDER REPORT PROGRAMS
003090*  FOR THE SAME SHAPE.
003100 1000-LOAD-PAYMENT-METHODS.
003110     MOVE ZERO  TO WS-METHOD-COUNT.
003120     MOVE ZERO  TO WS-PUNKTY-IDX.
003130     OPEN INPUT PAYMETH-FILE.
003140     READ PAYMETH-FILE
003150         AT END GO TO 1000-CLOSE.
003160 1000-LOAD-LOOP.
003170     ADD 1 TO WS-METHOD-COUNT.
003180     MOVE PM-ID            TO PM-TBL-ID        (WS-METHOD-COUNT).
003190     MOVE PM-DISCOUNT       TO PM-TBL-DISCOUNT  (WS-METHOD-COUNT).
003200     MOVE PM-LIMIT          TO PM-TBL-LIMIT     (WS-METHOD-COUNT).
003210     MOVE PM-LIMIT          TO PM-TBL-REMAINING (WS-METHOD-COUNT).
003220     MOVE ZERO              TO PM-TBL-ALLOC     (WS-METHOD-COUNT).
003221*      PM-LIMIT IS SIGNED PER CR-0238 BUT THE FRONT OFFICE NEVER
003222*      ISSUES A NEGATIVE LIMIT - TEST THE UNSCALED RAW-DIGITS VIEW
003223*      OF THE RECORD RATHER THAN PM-LIMIT ITSELF SINCE A NEGATIVE
003224*      VALUE LEAVES ITS SIGN OVERPUNCHED INTO THE LAST BYTE, WHICH
003225*      READS AS NON-NUMERIC UNDER THE UNSIGNED REDEFINES.  SEE
003226*      PAYMETH-RECORD-RAW IN FDPAYMTH.CBL.
003227     IF PM-RAW-LIMIT-DIGITS NOT NUMERIC
003228        PERFORM 9930-ABORT-NEGATIVE-LIMIT.
003229*      REMEMBER WHICH ENTRY IS PUNKTY (LOYALTY POINTS) SO THE
003240*      OPTIMIZER NEVER HAS TO SEARCH THE TABLE FOR IT LATER -
003250*      EVERY POINTS-SPENDING PARAGRAPH JUST REFERENCES
003260*      WS-PUNKTY-IDX DIRECTLY.
003270     IF PM-TBL-IS-LOYALTY-POINTS (WS-METHOD-COUNT)
003280        MOVE WS-METHOD-COUNT TO WS-PUNKTY-IDX.
003290*      CHECK THE ENTRY JUST LOADED AGAINST EVERY ENTRY LOADED
003300*      BEFORE IT - SEE CR-0239 IN THE CHANGE LOG AND THE COMMENT
003310*      ON PM-RAW-ARRAY ABOVE FOR WHY THIS MATTERS.  SKIPPED ON
003320*      THE FIRST RECORD SINCE THERE IS NOTHING YET TO COMPARE IT
003330*      AGAINST.
003340     IF WS-METHOD-COUNT > 1
003350        PERFORM 1020-CHECK-DUPLICATE-ID
003360            VARYING WS-PM-IDX FROM 1 BY 1
003370              UNTIL WS-PM-IDX >= WS-METHOD-COUNT.
003380     READ PAYMETH-FILE
003390         AT END GO TO 1000-CLOSE.
003400     GO TO 1000-LOAD-LOOP.
003410 1000-CLOSE.
003420     CLOSE PAYMETH-FILE.
003430 1000-EXIT.
003440     EXIT.
003450
003460*  COMPARE THE ID OF THE JUST-LOADED ENTRY (WS-METHOD-COUNT)
003470*  AGAINST ONE EARLIER ENTRY (WS-PM-IDX), BY REFERENCE
003480*  MODIFICATION OFF THE RAW-BYTES VIEW OF THE TABLE RATHER THAN
003490*  BY COMPARING PM-TBL-ID DIRECTLY - EITHER WOULD WORK, BUT THIS
003500*  IS THE FORM THAT SURVIVED CODE REVIEW WHEN THE CHECK WAS
003510*  ADDED, SINCE IT MAKES THE POINT THAT THE CHECK CARES ABOUT THE
003520*  ID BYTES ONLY AND NOT ANY OTHER FIELD ON THE ENTRY.  A
003530*  DUPLICATE ID IS TREATED AS A BAD PAYMETH MASTER, NOT AS
003540*  SOMETHING THE RUN CAN WORK AROUND, SO IT ABORTS THE JOB RATHER
003550*  THAN SILENTLY KEEPING THE FIRST OR LAST ENTRY.
003560 1020-CHECK-DUPLICATE-ID.
003570     IF PM-RAW-ENTRY (WS-PM-IDX) (1:16) =
003580        PM-RAW-ENTRY (WS-METHOD-COUNT) (1:16)
003590        PERFORM 9910-ABORT-DUPLICATE-ID.
003600
003610*  LOAD ORDERS INTO ORD-TABLE THE SAME WAY PAYMETH WAS LOADED
003620*  ABOVE - PRIMING READ, THEN A LOOP THAT LOADS ONE ENTRY AND
003630*  READS THE NEXT RECORD BEFORE LOOPING BACK.  ORD-TBL-SEQ IS
003640*  STAMPED WITH THE LOAD COUNTER ITSELF SO IT NEVER NEEDS A
003650*  SEPARATE COUNTER OF ITS OWN, AND THE ORDER'S SORT KEY IS
003660*  COMPUTED RIGHT HERE WHILE THE ORDER'S PROMOTION LIST IS STILL
003670*  FRESH IN CONTEXT, RATHER THAN IN A SEPARATE PASS AFTER ALL
003680*  ORDERS ARE LOADED.
003690 1100-LOAD-ORDERS.
003700     MOVE ZERO TO WS-ORDER-COUNT.
003710     OPEN INPUT ORDER-FILE.
003720     READ ORDER-FILE
003730         AT END GO TO 1100-CLOSE.
003740 1100-LOAD-LOOP.
003750     ADD 1 TO WS-ORDER-COUNT.
003760     MOVE ORD-ID            TO ORD-TBL-ID            (WS-ORDER-COUNT).
003770     MOVE ORD-VALUE         TO ORD-TBL-VALUE         (WS-ORDER-COUNT).
003780     MOVE ORD-PROMO-COUNT   TO ORD-TBL-PROMO-COUNT   (WS-ORDER-COUNT).
003790     MOVE ORD-PROMO-TABLE   TO ORD-TBL-PROMO-GROUP   (WS-ORDER-COUNT).
003800     MOVE WS-ORDER-COUNT    TO ORD-TBL-SEQ           (WS-ORDER-COUNT).
003802*      SAME SIGN CHECK AS 1000-LOAD-LOOP ABOVE, AGAINST THE
003804*      UNSCALED RAW-DIGITS VIEW OF ORD-VALUE - SEE ORDER-RECORD-RAW
003806*      IN FDORDER.CBL.
003808     IF ORD-RAW-VALUE-DIGITS NOT NUMERIC
003810        PERFORM 9920-ABORT-NEGATIVE-ORDER-VALUE.
003812     PERFORM 1150-COMPUTE-ORDER-SORT-KEY.
003820     READ ORDER-FILE
003830         AT END GO TO 1100-CLOSE.
003840     GO TO 1100-LOAD-LOOP.
003850 1100-CLOSE.
003860     CLOSE ORDER-FILE.
003870 1100-EXIT.
003880     EXIT.
003890
003900*  FOR THE ORDER JUST LOADED (WS-ORDER-COUNT), FIND THE HIGHEST
003910*  DISCOUNT PERCENT AMONG ITS LISTED PROMOTION IDS THAT MATCH A
003920*  LOADED METHOD.  AN ORDER WITH NO MATCHING PROMOTION RANKS AT
003930*  ZERO - THE LOYALTY-POINTS DISCOUNT ONLY COUNTS HERE IF PUNKTY
003940*  IS ITSELF LISTED ON THE ORDER.  THIS IS A DOUBLE-NESTED TABLE
003950*  SCAN (EVERY PROMOTION ID ON THE ORDER AGAINST EVERY LOADED
003960*  METHOD) BUT ORDERS CARRY AT MOST TEN PROMOTION IDS AND THE
003970*  METHOD TABLE TOPS OUT AT FIFTY ENTRIES, SO THE WORST CASE IS A
003980*  FEW HUNDRED COMPARES PER ORDER - NEGLIGIBLE NEXT TO THE SORT
003990*  AND THE OPTION-RANKING PASSES FURTHER DOWN.
004000 1150-COMPUTE-ORDER-SORT-KEY.
004010     MOVE ZERO TO WS-MAX-DISC.
004020     PERFORM 1160-SCAN-ONE-PROMO-ID
004030         VARYING WS-PROMO-IDX FROM 1 BY 1
004040           UNTIL WS-PROMO-IDX > ORD-TBL-PROMO-COUNT (WS-ORDER-COUNT).
004050     MOVE WS-MAX-DISC TO ORD-TBL-MAXDISC (WS-ORDER-COUNT).
004060
004070*  INNER LOOP OF 1150 - FOR ONE PROMOTION ID ON THE ORDER, SCAN
004080*  EVERY LOADED METHOD LOOKING FOR A MATCH.
004090 1160-SCAN-ONE-PROMO-ID.
004100     PERFORM 1170-CHECK-ONE-METHOD-MATCH
004110         VARYING WS-PM-IDX FROM 1 BY 1
004120           UNTIL WS-PM-IDX > WS-METHOD-COUNT.
004130
004140*  INNERMOST COMPARE - IF THIS METHOD'S ID MATCHES THE PROMOTION
004150*  ID BEING SCANNED AND ITS DISCOUNT BEATS THE BEST SEEN SO FAR
004160*  FOR THIS ORDER, KEEP IT.  NOTE THIS IS A MAX, NOT A FIRST-
004170*  MATCH - AN ORDER COULD IN PRINCIPLE LIST TWO PROMOTION IDS
004180*  THAT BOTH MATCH LOADED METHODS, AND THE HIGHER DISCOUNT WINS
004190*  FOR SORTING PURPOSES EVEN THOUGH BOTH WILL STILL GET THEIR OWN
004200*  CANDIDATE OPTION IN 3200-GENERATE-PROMO-CARD-OPTIONS LATER.
004210 1170-CHECK-ONE-METHOD-MATCH.
004220     IF PM-TBL-ID (WS-PM-IDX) =
004230                ORD-TBL-PROMO-ID (WS-ORDER-COUNT, WS-PROMO-IDX)
004240        IF PM-TBL-DISCOUNT (WS-PM-IDX) > WS-MAX-DISC
004250           MOVE PM-TBL-DISCOUNT (WS-PM-IDX) TO WS-MAX-DISC.
004260
004270*---------------------------------------------------------------
004280*  1200 SERIES - ZERO THE PER-METHOD ALLOCATION ACCUMULATORS.
004290*  SEPARATE FROM THE LOAD LOOP IN 1000 BECAUSE PM-TBL-ALLOC IS A
004300*  RUN-LONG ACCUMULATOR, NOT A PER-RECORD FIELD - ZEROING IT HERE
004310*  RATHER THAN IN 1000-LOAD-LOOP KEEPS THE TWO CONCERNS (WHAT
004320*  CAME OFF THE INPUT RECORD VERSUS WHAT THE RUN WILL ACCUMULATE)
004330*  VISIBLY SEPARATE.
004340*---------------------------------------------------------------
004350 1200-ZERO-ALLOCATIONS.
004360     PERFORM 1210-ZERO-ONE-METHOD
004370         VARYING WS-PM-IDX FROM 1 BY 1
004380           UNTIL WS-PM-IDX > WS-METHOD-COUNT.
004390 1200-EXIT.
004400     EXIT.
004410
004420 1210-ZERO-ONE-METHOD.
004430     MOVE ZERO TO PM-TBL-ALLOC (WS-PM-IDX).
004440
004450*---------------------------------------------------------------
004460*  2000 SERIES - SORT THE ORDER TABLE FOR BEST-FIRST PROCESSING.
004470*  DESCENDING ON MAXDISC, THEN DESCENDING ON ORDER VALUE, THEN
004480*  ASCENDING ON THE ORIGINAL LOAD SEQUENCE SO THE SORT COMES OUT
004490*  STABLE ON A FULL TIE - WITHOUT THE LOAD-SEQUENCE KEY, TWO ORDERS
004500*  TIED ON DISCOUNT AND VALUE COULD SWAP PLACES FROM ONE RUN TO THE
004501*  NEXT DEPENDING ON THE SORT'S INTERNAL MERGE ORDER, WHICH MADE
004502*  THE PILOT RUN'S OUTPUT HARDER TO SPOT-CHECK AGAINST THE PRIOR
004503*  DAY'S RUN THAN IT NEEDED TO BE.  PROCESSING HIGHEST-DISCOUNT,
004504*  HIGHEST-VALUE ORDERS FIRST MATTERS BECAUSE THE METHOD TABLE'S
004505*  REMAINING BALANCES ARE SHARED ACROSS ALL ORDERS - AN ORDER
004506*  PROCESSED LATE CAN FIND A CARD IT WOULD OTHERWISE HAVE QUALIFIED FOR
004540*  ALREADY EXHAUSTED BY EARLIER ORDERS, SO THE RUN DELIBERATELY
004550*  SPENDS THE SCARCEST DISCOUNT CAPACITY ON THE ORDERS THAT
004560*  BENEFIT MOST FROM IT.
004570*---------------------------------------------------------------
004580*  THE SORT ITSELF RUNS OVER SORT-WORK-FILE, NOT ORD-TABLE
004590*  DIRECTLY - INPUT PROCEDURE UNLOADS THE TABLE INTO THE SORT,
004600*  OUTPUT PROCEDURE RELOADS THE TABLE IN RANKED ORDER.  THIS IS THE
004610*  SAME SORT-OVER-A-WORK-FILE SHAPE THE SHOP USES ON ANY SEQUENTIAL
004620*  SORT, JUST DRIVEN OFF AN IN-MEMORY TABLE ON BOTH ENDS INSTEAD OF
004630*  A SECOND DISK FILE.
004640 2000-SORT-ORDERS.
004650     SORT SORT-WORK-FILE
004660         ON DESCENDING KEY SRT-MAXDISC
004670            DESCENDING KEY SRT-VALUE
004680            ASCENDING  KEY SRT-SEQ
004690         INPUT PROCEDURE  IS 2100-RELEASE-ORDERS THRU 2100-EXIT
004700         OUTPUT PROCEDURE IS 2200-RETURN-ORDERS  THRU 2200-EXIT.
004710 2000-EXIT.
004720     EXIT.
004730
004740*  UNLOAD ORD-TABLE INTO THE SORT, ONE RELEASE PER ENTRY, IN
004750*  WHATEVER ORDER THE TABLE CURRENTLY HOLDS THEM (LOAD ORDER).
004760 2100-RELEASE-ORDERS.
004770     PERFORM 2110-RELEASE-ONE-ORDER
004780         VARYING WS-ORD-IDX FROM 1 BY 1
004790           UNTIL WS-ORD-IDX > WS-ORDER-COUNT.
004800 2100-EXIT.
004810     EXIT.
004820
004830*  COPY ONE ORD-TABLE ENTRY'S FIELDS INTO THE SORT RECORD AND
004840*  RELEASE IT.  ONLY THE FIELDS THE OUTPUT PROCEDURE NEEDS TO
004850*  REBUILD THE TABLE ARE CARRIED - ORD-TBL-MAXDISC ITSELF IS NOT
004860*  RECOMPUTED AFTER THE SORT, SO IT MUST TRAVEL WITH THE RECORD.
004870 2110-RELEASE-ONE-ORDER.
004880     MOVE ORD-TBL-MAXDISC      (WS-ORD-IDX) TO SRT-MAXDISC.
004890     MOVE ORD-TBL-VALUE        (WS-ORD-IDX) TO SRT-VALUE.
004900     MOVE ORD-TBL-SEQ          (WS-ORD-IDX) TO SRT-SEQ.
004910     MOVE ORD-TBL-ID           (WS-ORD-IDX) TO SRT-ID.
004920     MOVE ORD-TBL-PROMO-COUNT  (WS-ORD-IDX) TO SRT-PROMO-COUNT.
004930     MOVE ORD-TBL-PROMO-GROUP  (WS-ORD-IDX) TO SRT-PROMO-GROUP.
004940     RELEASE SORT-WORK-RECORD.
004950
004960*  REBUILD ORD-TABLE FROM THE SORTED WORK FILE.  THE TABLE IS
004970*  OVERWRITTEN IN PLACE, ENTRY BY ENTRY, STARTING FROM SUBSCRIPT
004980*  1 AGAIN - BY THE TIME THIS PARAGRAPH FINISHES, ORD-TABLE HOLDS
004990*  EXACTLY THE SAME WS-ORDER-COUNT ENTRIES IT DID BEFORE THE
005000*  SORT, JUST RE-SEQUENCED INTO BEST-FIRST ORDER.
005010 2200-RETURN-ORDERS.
005020     MOVE ZERO TO WS-SORT-OUT-COUNT.
005030     RETURN SORT-WORK-FILE
005040         AT END GO TO 2200-EXIT.
005050 2200-RETURN-LOOP.
005060     ADD 1 TO WS-SORT-OUT-COUNT.
005070     MOVE SRT-MAXDISC      TO ORD-TBL-MAXDISC       (WS-SORT-OUT-COUNT).
005080     MOVE SRT-VALUE        TO ORD-TBL-VALUE         (WS-SORT-OUT-COUNT).
005090     MOVE SRT-SEQ          TO ORD-TBL-SEQ           (WS-SORT-OUT-COUNT).
005100     MOVE SRT-ID           TO ORD-TBL-ID            (WS-SORT-OUT-COUNT).
005110     MOVE SRT-PROMO-COUNT  TO ORD-TBL-PROMO-COUNT   (WS-SORT-OUT-COUNT).
005120     MOVE SRT-PROMO-GROUP  TO ORD-TBL-PROMO-GROUP   (WS-SORT-OUT-COUNT).
005130     RETURN SORT-WORK-FILE
005140         AT END GO TO 2200-EXIT.
005150     GO TO 2200-RETURN-LOOP.
005160 2200-EXIT.
005170     EXIT.
005180
005190*---------------------------------------------------------------
005200*  3000 SERIES - THE PAYMENT OPTIMIZER.  ONE PASS PER ORDER IN
005210*  THE SORTED TABLE: BUILD EVERY CANDIDATE PAYMENT OPTION, RANK
005220*  THEM, THEN APPLY THE BEST ONE THAT STILL FITS UNDER THE
005230*  METHODS' REMAINING BALANCES.  "BEST" MEANS MOST SAVINGS TO THE
005240*  CUSTOMER, NOT MOST CONVENIENT TO THE RUN - THE RANKING IN
005250*  3500-RANK-OPTIONS IS WHERE THAT POLICY LIVES.
005260*---------------------------------------------------------------
005270 3000-OPTIMIZE-ALL-ORDERS.
005280     PERFORM 3010-OPTIMIZE-ONE-ORDER
005290         VARYING WS-ORD-IDX FROM 1 BY 1
005300           UNTIL WS-ORD-IDX > WS-ORDER-COUNT.
005310 3000-EXIT.
005320     EXIT.
005330
005340*  FOR ONE ORDER: CLEAR THE OPTION TABLE, RUN ALL FOUR OPTION
005350*  GENERATORS (EACH MAY ADD ZERO OR MORE CANDIDATE OPTIONS), RANK
005360*  WHAT WAS GENERATED, THEN APPLY THE BEST FEASIBLE ONE.  THE
005370*  FOUR GENERATORS ALWAYS RUN IN THIS FIXED ORDER REGARDLESS OF
005380*  WHICH ONE ENDS UP WINNING THE RANKING - ORDER OF GENERATION
005390*  HAS NO EFFECT ON THE OUTCOME, ONLY ORDER OF OPT-SEQUENCE
005400*  VALUES, WHICH ONLY MATTERS AS A TIE-BREAKER.
005410 3010-OPTIMIZE-ONE-ORDER.
005420     MOVE ZERO TO WS-OPTION-COUNT.
005430     PERFORM 3100-GENERATE-FULL-POINTS-OPTION.
005440     PERFORM 3200-GENERATE-PROMO-CARD-OPTIONS.
005450     PERFORM 3300-GENERATE-PARTIAL-POINTS-OPTIONS.
005460     PERFORM 3400-GENERATE-FALLBACK-OPTIONS.
005470     PERFORM 3500-RANK-OPTIONS.
005480     PERFORM 3600-APPLY-BEST-OPTION.
005490
005500*  OPTION 1 - PAY THE WHOLE ORDER IN LOYALTY POINTS AT PUNKTY'S
005510*  OWN DISCOUNT RATE, IF PUNKTY CAN COVER THE DISCOUNTED AMOUNT.
005520*  THERE IS AT MOST ONE FULL-POINTS OPTION PER ORDER SINCE THERE
005530*  IS ONLY ONE PUNKTY ENTRY IN THE WHOLE METHOD TABLE - NO LOOP
005540*  IS NEEDED HERE THE WAY THE CARD-BASED GENERATORS BELOW NEED
005550*  ONE TO WALK MULTIPLE CANDIDATE METHODS.  NOTHING IS GENERATED
005560*  AT ALL IF PUNKTY WASN'T LOADED THIS RUN OR IS ALREADY FULLY
005570*  SPENT.
005580 3100-GENERATE-FULL-POINTS-OPTION.
005590     IF WS-PUNKTY-IDX NOT = ZERO
005600        IF PM-TBL-REMAINING (WS-PUNKTY-IDX) NOT = ZERO
005610           COMPUTE WS-DISCOUNT ROUNDED =
005620                   ORD-TBL-VALUE (WS-ORD-IDX) *
005630                   PM-TBL-DISCOUNT (WS-PUNKTY-IDX) / 100
005640           COMPUTE WS-FINAL-AMOUNT =
005650                   ORD-TBL-VALUE (WS-ORD-IDX) - WS-DISCOUNT
005660           IF PM-TBL-REMAINING (WS-PUNKTY-IDX) NOT < WS-FINAL-AMOUNT
005670              ADD 1 TO WS-OPTION-COUNT
005680              MOVE SPACES          TO OPT-CARD-ID     (WS-OPTION-COUNT)
005690              MOVE ZERO            TO OPT-CARD-PM-IDX (WS-OPTION-COUNT)
005700              MOVE ZERO            TO OPT-CARD-AMOUNT (WS-OPTION-COUNT)
005710              MOVE WS-FINAL-AMOUNT
005720                                TO OPT-POINTS-AMOUNT (WS-OPTION-COUNT)
005730              MOVE WS-DISCOUNT     TO OPT-SAVINGS   (WS-OPTION-COUNT)
005740              MOVE WS-OPTION-COUNT TO OPT-SEQUENCE  (WS-OPTION-COUNT).
005750
005760*  OPTION 2 - PAY THE WHOLE ORDER ON ONE CARD UNDER ITS OWN
005770*  PROMOTION, FOR EACH PROMOTION ID THE ORDER LISTS, IN LISTED
005780*  ORDER.  MIXING POINTS IN FORFEITS THE CARD'S PROMOTION, SO
005790*  THIS IS A FULL-CARD-ONLY OPTION.  UNLIKE THE FULL-POINTS
005800*  OPTION ABOVE, THIS ONE LOOPS - AN ORDER CAN CARRY UP TO TEN
005810*  PROMOTION IDS AND EACH ONE THAT MATCHES A LOADED, NON-EXHAUSTED
005820*  CARD GENERATES ITS OWN SEPARATE CANDIDATE OPTION.
005830 3200-GENERATE-PROMO-CARD-OPTIONS.
005840     PERFORM 3210-GENERATE-ONE-PROMO-CARD-OPTION
005850         VARYING WS-PROMO-IDX FROM 1 BY 1
005860           UNTIL WS-PROMO-IDX > ORD-TBL-PROMO-COUNT (WS-ORD-IDX).
005870
005880*  FOR ONE PROMOTION ID: FIND THE METHOD TABLE ENTRY IT MATCHES
005890*  (IF ANY - NOT EVERY PROMOTION ID ON AN ORDER NEEDS TO MATCH A
005900*  METHOD THAT WAS ACTUALLY LOADED THIS RUN), THEN GENERATE A
005910*  FULL-CARD OPTION IF THAT METHOD CAN COVER THE DISCOUNTED
005920*  AMOUNT.  PUNKTY IS DELIBERATELY EXCLUDED FROM THE MATCH IN
005930*  3220 BELOW SINCE A "CARD" OPTION BY DEFINITION ISN'T POINTS.
005940 3210-GENERATE-ONE-PROMO-CARD-OPTION.
005950     MOVE ZERO TO WS-FOUND-PM-IDX.
005960     PERFORM 3220-CHECK-PROMO-METHOD-MATCH
005970         VARYING WS-PM-IDX FROM 1 BY 1
005980           UNTIL WS-PM-IDX > WS-METHOD-COUNT.
005990     IF WS-FOUND-PM-IDX NOT = ZERO
006000        IF PM-TBL-REMAINING (WS-FOUND-PM-IDX) NOT = ZERO
006010           COMPUTE WS-DISCOUNT ROUNDED =
006020                   ORD-TBL-VALUE (WS-ORD-IDX) *
006030                   PM-TBL-DISCOUNT (WS-FOUND-PM-IDX) / 100
006040           COMPUTE WS-FINAL-AMOUNT =
006050                   ORD-TBL-VALUE (WS-ORD-IDX) - WS-DISCOUNT
006060           IF PM-TBL-REMAINING (WS-FOUND-PM-IDX) NOT < WS-FINAL-AMOUNT
006070              ADD 1 TO WS-OPTION-COUNT
006080              MOVE PM-TBL-ID (WS-FOUND-PM-IDX)
006090                                TO OPT-CARD-ID       (WS-OPTION-COUNT)
006100              MOVE WS-FOUND-PM-IDX
006110                                TO OPT-CARD-PM-IDX   (WS-OPTION-COUNT)
006120              MOVE WS-FINAL-AMOUNT
006130                                TO OPT-CARD-AMOUNT   (WS-OPTION-COUNT)
006140              MOVE ZERO         TO OPT-POINTS-AMOUNT (WS-OPTION-COUNT)
006150              MOVE WS-DISCOUNT  TO OPT-SAVINGS       (WS-OPTION-COUNT)
006160              MOVE WS-OPTION-COUNT
006170                                TO OPT-SEQUENCE      (WS-OPTION-COUNT).
006180
006190*  STOP SCANNING AS SOON AS A MATCH IS FOUND (WS-FOUND-PM-IDX
006200*  NOT = ZERO GUARDS EVERY PASS AFTER THE FIRST) SINCE METHOD
006210*  IDS ARE UNIQUE AFTER 1020-CHECK-DUPLICATE-ID HAS RUN - THERE
006220*  IS NEVER MORE THAN ONE MATCH TO FIND.
006230 3220-CHECK-PROMO-METHOD-MATCH.
006240     IF WS-FOUND-PM-IDX = ZERO
006250        IF NOT PM-TBL-IS-LOYALTY-POINTS (WS-PM-IDX)
006260           IF PM-TBL-ID (WS-PM-IDX) =
006270                 ORD-TBL-PROMO-ID (WS-ORD-IDX, WS-PROMO-IDX)
006280              MOVE WS-PM-IDX TO WS-FOUND-PM-IDX.
006290
006300*  OPTION 3 - PAY THE FLAT 10% MINIMUM IN POINTS (EARNS A FLAT
006310*  10% DISCOUNT REGARDLESS OF PUNKTY'S OWN RATE) AND PUT THE
006320*  REST ON ONE CARD, FOR EVERY CARD THAT CAN COVER THE REST IN
006330*  FULL.  ADDED BY CR-0179 AFTER MARKETING WANTED A WAY TO MOVE
006340*  AT LEAST SOME VOLUME THROUGH PUNKTY EVEN ON ORDERS WHERE A
006350*  CARD'S OWN PROMOTION DISCOUNT IS RICHER THAN PUNKTY'S - THE
006360*  10% FIGURE IS FIXED BY MARKETING POLICY, NOT DERIVED FROM
006370*  PUNKTY'S ACTUAL DISCOUNT RATE, WHICH IS WHY IT IS A LITERAL
006380*  HERE AND NOT PM-TBL-DISCOUNT (WS-PUNKTY-IDX).
006390 3300-GENERATE-PARTIAL-POINTS-OPTIONS.
006400     IF WS-PUNKTY-IDX NOT = ZERO
006410        IF PM-TBL-REMAINING (WS-PUNKTY-IDX) NOT = ZERO
006420           COMPUTE WS-MIN-POINTS ROUNDED =
006430                   ORD-TBL-VALUE (WS-ORD-IDX) * 10 / 100
006440           IF PM-TBL-REMAINING (WS-PUNKTY-IDX) NOT < WS-MIN-POINTS
006450              MOVE WS-MIN-POINTS TO WS-DISCOUNT
006460              COMPUTE WS-REMAINING-CARD =
006470                      ORD-TBL-VALUE (WS-ORD-IDX) - WS-DISCOUNT
006480                                                  - WS-MIN-POINTS
006490              PERFORM 3310-GENERATE-ONE-PARTIAL-OPTION
006500                  VARYING WS-PM-IDX FROM 1 BY 1
006510                    UNTIL WS-PM-IDX > WS-METHOD-COUNT.
006520
006530*  FOR ONE METHOD: IF IT ISN'T PUNKTY AND HAS ENOUGH REMAINING
006540*  BALANCE TO TAKE THE NON-POINTS PORTION OF THE ORDER, GENERATE
006550*  A PARTIAL-POINTS-PLUS-CARD OPTION.  NOTE WS-REMAINING-CARD AND
006560*  WS-MIN-POINTS ARE COMPUTED ONCE BY THE CALLER (3300 ABOVE) AND
006570*  DO NOT CHANGE ACROSS THE PERFORM VARYING - ONLY THE CANDIDATE
006580*  CARD CHANGES FROM ONE CALL TO THE NEXT.
006590 3310-GENERATE-ONE-PARTIAL-OPTION.
006600     IF NOT PM-TBL-IS-LOYALTY-POINTS (WS-PM-IDX)
006610        IF PM-TBL-REMAINING (WS-PM-IDX) NOT < WS-REMAINING-CARD
006620           ADD 1 TO WS-OPTION-COUNT
006630           MOVE PM-TBL-ID (WS-PM-IDX)
006640                             TO OPT-CARD-ID       (WS-OPTION-COUNT)
006650           MOVE WS-PM-IDX    TO OPT-CARD-PM-IDX   (WS-OPTION-COUNT)
006660           MOVE WS-REMAINING-CARD
006670                             TO OPT-CARD-AMOUNT   (WS-OPTION-COUNT)
006680           MOVE WS-MIN-POINTS
006690                             TO OPT-POINTS-AMOUNT (WS-OPTION-COUNT)
006700           MOVE WS-DISCOUNT  TO OPT-SAVINGS       (WS-OPTION-COUNT)
006710           MOVE WS-OPTION-COUNT
006720                             TO OPT-SEQUENCE      (WS-OPTION-COUNT).
006730
006740*  OPTION 4 - FALLBACK, NO DISCOUNT.  EVERY NON-POINTS METHOD
006750*  WITH ANY REMAINING BALANCE GETS AN OPTION, CAPPED AT WHATEVER
006760*  IS LEFT ON THE METHOD EVEN IF THAT IS LESS THAN THE ORDER -
006770*  PR-3052 CHANGED THIS FROM REJECTING THE ORDER TO CAPPING IT,
006780*  AFTER THE PILOT RUN SHOWED ORDERS ABENDING SIMPLY BECAUSE NO
006790*  SINGLE CARD HAD ENOUGH ROOM LEFT, EVEN THOUGH SEVERAL CARDS
006800*  TOGETHER COULD HAVE COVERED IT.  THIS OPTION EXISTS PURELY AS
006810*  A SAFETY NET SO 3600-APPLY-BEST-OPTION ALWAYS HAS SOMETHING TO
006820*  FALL BACK ON WHEN NO DISCOUNTED OPTION FITS - IT NEVER WINS
006830*  THE RANKING OVER A DISCOUNTED OPTION SINCE ITS OPT-SAVINGS IS
006840*  ALWAYS ZERO.
006850 3400-GENERATE-FALLBACK-OPTIONS.
006860     PERFORM 3410-GENERATE-ONE-FALLBACK-OPTION
006870         VARYING WS-PM-IDX FROM 1 BY 1
006880           UNTIL WS-PM-IDX > WS-METHOD-COUNT.
006890
006900*  FOR ONE METHOD: IF IT ISN'T PUNKTY AND HAS ANY BALANCE LEFT AT
006910*  ALL, GENERATE A FALLBACK OPTION CHARGING THE LESSER OF THE
006920*  ORDER'S VALUE AND THE METHOD'S REMAINING BALANCE.  THE CAP
006930*  LOGIC BELOW IS THE EXACT CHANGE PR-3052 MADE - BEFORE THAT
006940*  FIX THIS PARAGRAPH DID NOT EXIST AND A SHORTFALL HERE MEANT
006950*  THE ORDER WENT STRAIGHT TO 9900-ABORT-NO-OPTION INSTEAD.
006960 3410-GENERATE-ONE-FALLBACK-OPTION.
006970     IF NOT PM-TBL-IS-LOYALTY-POINTS (WS-PM-IDX)
006980        IF PM-TBL-REMAINING (WS-PM-IDX) NOT = ZERO
006990           ADD 1 TO WS-OPTION-COUNT
007000           MOVE PM-TBL-ID (WS-PM-IDX)
007010                                TO OPT-CARD-ID     (WS-OPTION-COUNT)
007020           MOVE WS-PM-IDX       TO OPT-CARD-PM-IDX (WS-OPTION-COUNT)
007030           MOVE ZERO TO OPT-POINTS-AMOUNT (WS-OPTION-COUNT)
007040           MOVE ZERO TO OPT-SAVINGS       (WS-OPTION-COUNT)
007050           MOVE WS-OPTION-COUNT  TO OPT-SEQUENCE (WS-OPTION-COUNT)
007060           IF PM-TBL-REMAINING (WS-PM-IDX) <
007070                                         ORD-TBL-VALUE (WS-ORD-IDX)
007080              MOVE PM-TBL-REMAINING (WS-PM-IDX)
007090                                TO OPT-CARD-AMOUNT (WS-OPTION-COUNT)
007100           ELSE
007110              MOVE ORD-TBL-VALUE (WS-ORD-IDX)
007120                                TO OPT-CARD-AMOUNT (WS-OPTION-COUNT).
007130
007140*  RANK THE OPTIONS JUST BUILT - SAVINGS DESCENDING, THEN POINTS
007150*  SPENT ASCENDING, THEN GENERATION ORDER - BY A PLAIN BUBBLE
007160*  SORT.  THE TABLE NEVER HOLDS MORE THAN A HANDFUL OF ENTRIES
007170*  SO THE PASSES COST NOTHING; A SORT VERB WAS CONSIDERED WHEN
007180*  THIS WAS WRITTEN BUT REJECTED AS OVERKILL FOR A TABLE THIS
007190*  SMALL, AND SORTING A SECOND TIME PER ORDER WOULD HAVE MEANT
007200*  OPENING AND CLOSING A SORT WORK FILE ONCE FOR EVERY ORDER IN
007210*  THE RUN.  PREFERRING LESS POINTS SPENT ON A SAVINGS TIE KEEPS
007220*  PUNKTY'S BALANCE AVAILABLE LONGER FOR LATER ORDERS.
007230 3500-RANK-OPTIONS.
007240     MOVE "Y" TO WS-SWAPPED.
007250     PERFORM 3510-BUBBLE-PASS UNTIL WS-SWAPPED = "N".
007260
007270*  ONE FULL PASS OVER THE OPTION TABLE, COMPARING EVERY ADJACENT
007280*  PAIR.  THE PASS REPEATS (DRIVEN BY 3500 ABOVE) UNTIL A WHOLE
007290*  PASS COMPLETES WITH NO SWAP, WHICH IS THE STANDARD BUBBLE-SORT
007300*  TERMINATION CONDITION.
007310 3510-BUBBLE-PASS.
007320     MOVE "N" TO WS-SWAPPED.
007330     PERFORM 3520-COMPARE-ADJACENT-OPTIONS
007340         VARYING WS-OPT-IDX FROM 1 BY 1
007350           UNTIL WS-OPT-IDX > WS-OPTION-COUNT - 1.
007360
007370*  COMPARE ONE ADJACENT PAIR AND DECIDE WHETHER THEY ARE OUT OF
007380*  ORDER.  THE THREE-LEVEL NESTED IF BELOW IS THE THREE-KEY
007390*  COMPARE SPELLED OUT ONE KEY AT A TIME: SAVINGS FIRST, THEN
007400*  POINTS SPENT ON A SAVINGS TIE, THEN GENERATION SEQUENCE ON A
007410*  TIE OF BOTH - EXACTLY THE TIE-BREAK CHAIN DESCRIBED IN THE
007420*  BANNER ABOVE 3500.
007430 3520-COMPARE-ADJACENT-OPTIONS.
007440     MOVE WS-OPT-IDX TO WS-NEXT-IDX.
007450     ADD 1 TO WS-NEXT-IDX.
007460     MOVE "N" TO WS-MUST-SWAP.
007470     IF OPT-SAVINGS (WS-OPT-IDX) < OPT-SAVINGS (WS-NEXT-IDX)
007480        MOVE "Y" TO WS-MUST-SWAP
007490     ELSE
007500        IF OPT-SAVINGS (WS-OPT-IDX) = OPT-SAVINGS (WS-NEXT-IDX)
007510           IF OPT-POINTS-AMOUNT (WS-OPT-IDX) >
007520              OPT-POINTS-AMOUNT (WS-NEXT-IDX)
007530              MOVE "Y" TO WS-MUST-SWAP
007540           ELSE
007550              IF OPT-POINTS-AMOUNT (WS-OPT-IDX) =
007560                 OPT-POINTS-AMOUNT (WS-NEXT-IDX)
007570                 IF OPT-SEQUENCE (WS-OPT-IDX) >
007580                    OPT-SEQUENCE (WS-NEXT-IDX)
007590                    MOVE "Y" TO WS-MUST-SWAP.
007600     IF OPTIONS-MUST-SWAP
007610        PERFORM 3525-SWAP-OPTIONS
007620        MOVE "Y" TO WS-SWAPPED.
007630
007640*  EXCHANGE TWO ADJACENT OPT-ENTRY OCCURRENCES THROUGH THE
007650*  WS-OPT-HOLD SCRATCH AREA - A THREE-MOVE SWAP IS THE STANDARD
007660*  WAY TO EXCHANGE TWO GROUP ITEMS IN COBOL SINCE THERE IS NO
007670*  SINGLE-STATEMENT SWAP VERB.
007680 3525-SWAP-OPTIONS.
007690     MOVE OPT-ENTRY (WS-OPT-IDX)  TO WS-OPT-HOLD.
007700     MOVE OPT-ENTRY (WS-NEXT-IDX) TO OPT-ENTRY (WS-OPT-IDX).
007710     MOVE WS-OPT-HOLD             TO OPT-ENTRY (WS-NEXT-IDX).
007720
007730*  TAKE THE RANKED OPTIONS IN ORDER AND APPLY THE FIRST ONE
007740*  WHOSE DEDUCTIONS STILL FIT.  IF NONE DO, THE RUN ABORTS -
007750*  THAT CAN ONLY HAPPEN IF THE FALLBACK OPTION ITSELF NO LONGER
007760*  FITS, WHICH MEANS THE METHOD TABLE RAN OUT OF ROOM FOR THIS
007770*  ORDER ENTIRELY (EVERY LOADED METHOD, INCLUDING PUNKTY, IS AT A
007780*  ZERO BALANCE) - A SITUATION MARKETING HAS BEEN TOLD IS A DATA
007790*  PROBLEM ON THE PAYMETH FILE, NOT SOMETHING THE OPTIMIZER CAN
007800*  RECOVER FROM.
007810 3600-APPLY-BEST-OPTION.
007820     MOVE "N" TO WS-APPLIED.
007830     PERFORM 3610-TRY-ONE-OPTION
007840         VARYING WS-OPT-IDX FROM 1 BY 1
007850           UNTIL WS-OPT-IDX > WS-OPTION-COUNT
007860              OR OPTION-WAS-APPLIED.
007870     IF NOT OPTION-WAS-APPLIED
007880        PERFORM 9900-ABORT-NO-OPTION.
007890
007900*  TEST ONE RANKED OPTION FOR FEASIBILITY AND APPLY IT IF IT
007910*  PASSES - ONCE AN OPTION HAS BEEN APPLIED, WS-APPLIED STOPS
007920*  EVERY LATER CALL IN THE SAME PERFORM VARYING FROM DOING
007930*  ANYTHING, SO ONLY THE FIRST FEASIBLE OPTION IN RANKED ORDER
007940*  EVER GETS APPLIED.
007950 3610-TRY-ONE-OPTION.
007960     IF NOT OPTION-WAS-APPLIED
007970        PERFORM 3615-CHECK-OPTION-FEASIBLE
007980        IF OPTION-IS-FEASIBLE
007990           PERFORM 3630-APPLY-ONE-OPTION
008000           MOVE "Y" TO WS-APPLIED.
008010
008020*  AN OPTION IS FEASIBLE ONLY IF BOTH HALVES OF IT (THE POINTS
008030*  PORTION, IF ANY, AND THE CARD PORTION, IF ANY) STILL FIT
008040*  UNDER THEIR METHOD'S CURRENT REMAINING BALANCE AT THE MOMENT
008050*  THIS OPTION IS TRIED - NOT AT THE MOMENT IT WAS GENERATED.
008060*  BALANCES CAN ONLY HAVE GONE DOWN SINCE GENERATION (EARLIER
008070*  OPTIONS FOR THIS SAME ORDER MAY HAVE BEEN CHECKED AND REJECTED
008080*  BUT NEVER APPLIED, SO NOTHING CHANGES BETWEEN OPTIONS OF THE
008090*  SAME ORDER - THIS RE-CHECK MATTERS ACROSS ORDERS, NOT WITHIN
008100*  ONE ORDER'S OWN OPTION LIST).
008110 3615-CHECK-OPTION-FEASIBLE.
008120     MOVE "Y" TO WS-FEASIBLE.
008130     IF OPT-POINTS-AMOUNT (WS-OPT-IDX) > ZERO
008140        IF OPT-POINTS-AMOUNT (WS-OPT-IDX) >
008150           PM-TBL-REMAINING (WS-PUNKTY-IDX)
008160           MOVE "N" TO WS-FEASIBLE.
008170     IF OPT-CARD-PM-IDX (WS-OPT-IDX) > ZERO
008180        IF OPT-CARD-AMOUNT (WS-OPT-IDX) >
008190           PM-TBL-REMAINING (OPT-CARD-PM-IDX (WS-OPT-IDX))
008200           MOVE "N" TO WS-FEASIBLE.
008210
008220*  APPLY A FEASIBLE OPTION'S DEDUCTIONS.  EITHER HALF (POINTS OR
008230*  CARD) MAY BE ABSENT DEPENDING ON WHICH GENERATOR BUILT THIS
008240*  OPTION - A FULL-CARD OPTION HAS NO POINTS PORTION, A FULL-
008250*  POINTS OPTION HAS NO CARD PORTION, AND A PARTIAL-POINTS OPTION
008260*  HAS BOTH.
008270 3630-APPLY-ONE-OPTION.
008280     IF OPT-POINTS-AMOUNT (WS-OPT-IDX) > ZERO
008290        PERFORM 3640-DEDUCT-POINTS.
008300     IF OPT-CARD-PM-IDX (WS-OPT-IDX) > ZERO
008310        IF OPT-CARD-AMOUNT (WS-OPT-IDX) > ZERO
008320           PERFORM 3650-DEDUCT-CARD.
008330
008340*  THE "DEDUCTION LARGER THAN THE REMAINING BALANCE IS AN
008350*  ERROR" RULE FOR THE PAYMENT-METHOD RECORD IS ENFORCED BY
008360*  3615-CHECK-OPTION-FEASIBLE ABOVE - BY THE TIME WE GET HERE
008370*  THE DEDUCTION IS ALREADY KNOWN TO FIT, SO THIS PARAGRAPH NEVER
008380*  NEEDS TO CHECK FOR A NEGATIVE RESULT ITSELF.
008390 3640-DEDUCT-POINTS.
008400     SUBTRACT OPT-POINTS-AMOUNT (WS-OPT-IDX)
008410         FROM PM-TBL-REMAINING (WS-PUNKTY-IDX).
008420     ADD      OPT-POINTS-AMOUNT (WS-OPT-IDX)
008430           TO PM-TBL-ALLOC     (WS-PUNKTY-IDX).
008440
008450*  SAME DEDUCT-AND-ACCUMULATE SHAPE AS 3640 ABOVE, FOR THE CARD
008460*  PORTION OF THE APPLIED OPTION INSTEAD OF THE POINTS PORTION.
008470 3650-DEDUCT-CARD.
008480     SUBTRACT OPT-CARD-AMOUNT (WS-OPT-IDX)
008490         FROM PM-TBL-REMAINING (OPT-CARD-PM-IDX (WS-OPT-IDX)).
008500     ADD      OPT-CARD-AMOUNT (WS-OPT-IDX)
008510           TO PM-TBL-ALLOC     (OPT-CARD-PM-IDX (WS-OPT-IDX)).
008520
008530*---------------------------------------------------------------
008540*  4000 SERIES - WRITE THE ALLOCATION LISTING.  ONE LINE PER
008550*  METHOD WITH A STRICTLY POSITIVE TOTAL, IN PAYMETH LOAD ORDER.
008560*  NO HEADINGS, NO PAGE CONTROL, NO GRAND TOTAL LINE - THIS FILE
008570*  FEEDS THE SETTLEMENT POSTING JOB, NOT A PRINTED REPORT, SO IT
008580*  CARRIES ONLY WHAT SETTLEMENT NEEDS AND NOTHING A HUMAN READER
008590*  WOULD EXPECT ON A PAGE.
008600*---------------------------------------------------------------
008610 4000-PRINT-ALLOCATIONS.
008620     MOVE ZERO TO WS-RUN-TOTAL-CHECK.
008630     OPEN OUTPUT ALLOCOUT-FILE.
008640     PERFORM 4010-WRITE-ONE-METHOD
008650         VARYING WS-PM-IDX FROM 1 BY 1
008660           UNTIL WS-PM-IDX > WS-METHOD-COUNT.
008670     CLOSE ALLOCOUT-FILE.
008680*  PR-4477 ADDED THIS DISPLAY AFTER A PILOT-RUN BALANCING
008690*  DISCREPANCY TRACED BACK TO A BAD RECOMPILE - THE TOTAL BELOW
008700*  IS NOT WRITTEN TO ALLOCOUT, IT ONLY GOES TO THE JOB LOG SO
008710*  OPERATIONS CAN SPOT-CHECK IT AGAINST THE SUM OF ORD-VALUE ON
008720*  THE ORDERS FILE WITHOUT WRITING A SEPARATE CONTROL REPORT.
008730     DISPLAY "ALLOCATE-PAYMENTS RUN TOTAL CHARGED: "
008740             WS-RUN-TOTAL-CHECK.
008750 4000-EXIT.
008760     EXIT.
008770
008780*  WRITE ONE ALLOC-RECORD FOR ONE METHOD TABLE ENTRY, BUT ONLY IF
008790*  IT WAS ACTUALLY CHARGED ANYTHING THIS RUN - A METHOD THAT WAS
008800*  LOADED BUT NEVER WON AN OPTION (FOR EXAMPLE A CARD PROCESSOR
008810*  THAT CAME ON LINE BUT MATCHED NO PROMOTION ALL DAY) PRODUCES
008820*  NO OUTPUT LINE AT ALL, SINCE A ZERO-AMOUNT SETTLEMENT LINE
008830*  WOULD JUST BE NOISE FOR THE DOWNSTREAM POSTING JOB.  PR-4512
008840*  MOVED THE RUNNING TOTAL OFF A REDEFINES OF THE WRITTEN
008850*  ALLOC-RECORD AND ONTO PM-TBL-ALLOC DIRECTLY - THE EDITED
008860*  OUT-AMOUNT PICTURE BAKES A DECIMAL POINT INTO THE SAME BYTES A
008870*  PURE-NUMERIC REDEFINES WOULD TREAT AS A DIGIT, SO THE OLD
008880*  REDEFINES WAS GOOD FOR PRINTING BUT NOT FOR ADDING BACK UP.
008890 4010-WRITE-ONE-METHOD.
008900     IF PM-TBL-ALLOC (WS-PM-IDX) > ZERO
008910        MOVE PM-TBL-ID    (WS-PM-IDX) TO OUT-ID
008920        MOVE PM-TBL-ALLOC (WS-PM-IDX) TO OUT-AMOUNT
008930        WRITE ALLOC-RECORD
008940        ADD PM-TBL-ALLOC (WS-PM-IDX) TO WS-RUN-TOTAL-CHECK.
008945
008948*---------------------------------------------------------------
008950*  9900 - NO FEASIBLE OPTION FOR THIS ORDER.  SHOULD NEVER HAPPEN
008960*  IN PRACTICE SINCE THE FALLBACK OPTION ONLY REQUIRES SOME
008970*  REMAINING BALANCE, BUT AN EMPTY METHOD TABLE OR A METHOD
008980*  TABLE WHERE EVERY LIMIT IS EXHAUSTED CAN STILL GET HERE.  THE
008990*  RETURN CODE OF 16 MATCHES THE SHOP'S STANDARD "DATA PROBLEM,
009000*  NOT A PROGRAM BUG" ABEND CODE SO OPERATIONS KNOWS NOT TO CALL
009010*  DP WITHOUT FIRST CHECKING THE PAYMETH FILE.
009020*---------------------------------------------------------------
009030 9900-ABORT-NO-OPTION.
009040     DISPLAY "ALLOCATE-PAYMENTS ABEND - NO PAYMENT OPTION FITS "
009050             "ORDER " ORD-TBL-ID (WS-ORD-IDX).
009060     MOVE 16 TO RETURN-CODE.
009070     STOP RUN.
009080
009090*  9910 - DUPLICATE PAYMENT METHOD ID FOUND ON LOAD.  SAME RETURN
009100*  CODE AS 9900 ABOVE SINCE THIS IS ALSO A PAYMETH DATA PROBLEM,
009110*  NOT SOMETHING THE RUN CAN CORRECT FOR ITSELF - LOADING BOTH
009120*  ENTRIES AND LETTING THEM SPLIT THE LIMIT BETWEEN THEM, THE WAY
009130*  THE RUN USED TO BEHAVE BEFORE CR-0239, IS EXACTLY THE BEHAVIOR
009140*  THIS CHECK EXISTS TO PREVENT.
009150 9910-ABORT-DUPLICATE-ID.
009160     DISPLAY "ALLOCATE-PAYMENTS ABEND - DUPLICATE PAYMENT METHOD "
009170             "ID " PM-TBL-ID (WS-METHOD-COUNT).
009180     MOVE 16 TO RETURN-CODE.
009190     STOP RUN.
009200
009210*  9920 - NEGATIVE ORD-VALUE FOUND ON LOAD.  CR-0238 SIGNED THE
009220*  PICTURE ON AUDIT'S REQUEST EVEN THOUGH THE FRONT END WAS NEVER
009230*  SUPPOSED TO SEND A NEGATIVE ORDER - THIS CHECK IS WHAT MAKES
009240*  THAT ASSUMPTION SAFE TO RELY ON DOWNSTREAM INSTEAD OF JUST
009250*  DOCUMENTED.  SAME RETURN CODE AS 9900/9910 - A SIGNED EXTRACT
009260*  RECORD WITH A NEGATIVE VALUE ON IT IS A DATA PROBLEM UPSTREAM,
009270*  NOT SOMETHING THIS RUN SHOULD TRY TO INTERPRET.
009280 9920-ABORT-NEGATIVE-ORDER-VALUE.
009290     DISPLAY "ALLOCATE-PAYMENTS ABEND - NEGATIVE ORDER VALUE ON "
009300             "ORDER " ORD-TBL-ID (WS-ORDER-COUNT).
009310     MOVE 16 TO RETURN-CODE.
009320     STOP RUN.
009330
009340*  9930 - NEGATIVE PM-LIMIT FOUND ON LOAD.  SAME CR-0238 SIGN
009350*  CHANGE AND SAME RATIONALE AS 9920 ABOVE, APPLIED TO THE
009360*  PAYMETH SIDE INSTEAD OF THE ORDERS SIDE.
009370 9930-ABORT-NEGATIVE-LIMIT.
009380     DISPLAY "ALLOCATE-PAYMENTS ABEND - NEGATIVE LIMIT ON METHOD "
009390             "ID " PM-TBL-ID (WS-METHOD-COUNT).
009400     MOVE 16 TO RETURN-CODE.
009410     STOP RUN.
