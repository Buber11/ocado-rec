000100*---------------------------------------------------------------
000110*  SLORDER.CBL
000120*  FILE-CONTROL ENTRY FOR THE ORDERS FILE (CUSTOMER ORDER EXTRACT
000130*  FED TO THE PROMOTIONAL PAYMENT ALLOCATION RUN).
000140*---------------------------------------------------------------
000150*  01/22/03 LJK  NEW COPYBOOK - SPLIT OUT OF ALLOCATE-PAYMENTS
000160*                SO THE SELECT CLAUSE CAN BE SHARED BY A FUTURE
000170*                AUDIT-LISTING PROGRAM.                  CR-0231
000180*---------------------------------------------------------------
000190     SELECT ORDER-FILE ASSIGN TO "ORDERS"
000200         ORGANIZATION IS LINE SEQUENTIAL.
