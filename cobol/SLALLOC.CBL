000100*---------------------------------------------------------------
000110*  SLALLOC.CBL
000120*  FILE-CONTROL ENTRY FOR THE ALLOCOUT FILE (PER-METHOD CHARGE
000130*  TOTALS PRODUCED BY THE ALLOCATION RUN, PICKED UP BY THE
000140*  SETTLEMENT POSTING JOB THAT FOLLOWS THIS ONE).
000150*---------------------------------------------------------------
000160*  01/22/03 LJK  NEW COPYBOOK.                            CR-0231
000170*---------------------------------------------------------------
000180     SELECT ALLOCOUT-FILE ASSIGN TO "ALLOCOUT"
000190         ORGANIZATION IS LINE SEQUENTIAL.
