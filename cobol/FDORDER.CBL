000100*---------------------------------------------------------------
000110*  FDORDER.CBL
000120*  FD AND RECORD LAYOUT FOR THE ORDERS FILE.
000130*
000140*  ONE RECORD PER CUSTOMER ORDER COMING OUT OF THE ONLINE STORE
000150*  FRONT END.  EACH ORDER CARRIES THE LIST OF PAYMENT METHODS
000160*  (CARDS, LOYALTY POINTS, ETC.) THE ORDER IS PROMOTIONALLY
000170*  ELIGIBLE FOR -- THE ALLOCATION RUN PICKS THE BEST ONE.
000180*
000190*  FIELDS ARE FIXED-WIDTH DISPLAY DIGITS WITH AN IMPLIED DECIMAL
000195*  POINT ON THE MONEY FIELD (LAST TWO DIGITS ARE CENTS).  A
000198*  PROMO-COUNT OF ZERO MEANS THE ORDER CARRIES NO
000220*  PROMOTIONAL PAYMENT METHODS AT ALL -- THE UNUSED ENTRIES IN
000230*  THE PROMO TABLE ARE LEFT AS SPACES BY THE EXTRACT PROGRAM.
000240*---------------------------------------------------------------
000250*  01/22/03 LJK  NEW LAYOUT, 10-DEEP PROMO TABLE.         CR-0231
000260*  03/11/03 LJK  WIDENED ORD-VALUE FROM 9(5) TO 9(7) AFTER
000270*                THE BULK-ORDER PILOT PUSHED SOME ORDERS PAST
000280*                $999.99.                                 PR-4410
000285*  06/17/03 LJK  ORD-VALUE SIGNED TO MATCH THE EXTRACT LAYOUT -
000287*                THE FRONT END NEVER SENDS A NEGATIVE ORDER BUT
000288*                AUDIT WANTED THE PICTURE TO SAY SO.       CR-0238
000289*  06/24/03 LJK  ORD-RAW-VALUE-DIGITS BELOW IS NOW CHECKED ON
000291*                LOAD - SEE 1100-LOAD-LOOP IN ALLOCATE-PAYMENTS.
000293*                COB.                                     CR-0241
000295*---------------------------------------------------------------
000300     FD  ORDER-FILE
000310         LABEL RECORDS ARE STANDARD.
000320 
000330     01  ORDER-RECORD.
000340         05  ORD-ID                     PIC X(16).
000350         05  ORD-VALUE                  PIC S9(07)V99.
000360         05  ORD-PROMO-COUNT            PIC 9(02).
000370             88  ORD-NO-PROMOTIONS          VALUE 0.
000380             88  ORD-PROMO-COUNT-VALID      VALUE 0 THRU 10.
000390         05  ORD-PROMO-TABLE.
000400             10  ORD-PROMO-ID OCCURS 10 TIMES
000410                                        PIC X(16).
000420         05  FILLER                     PIC X(05).
000430 
000440*  ALTERNATE UNSCALED VIEW OF THE ORDER RECORD, ADDED BY CR-0241
000450*  SO 1100-LOAD-LOOP CAN TEST ORD-VALUE FOR A NEGATIVE SIGN
000460*  WITHOUT UN-SIGNING IT FIRST -- A NEGATIVE ORD-VALUE OVERPUNCHES
000470*  ITS SIGN INTO THE LAST DIGIT, WHICH READS AS NON-NUMERIC UNDER
000475*  THIS UNSIGNED REDEFINES, SO "NOT NUMERIC" ON THE FIELD BELOW IS
000476*  THE LOAD-TIME NEGATIVE-VALUE CHECK.
000480     01  ORDER-RECORD-RAW REDEFINES ORDER-RECORD.
000490         05  FILLER                     PIC X(16).
000500         05  ORD-RAW-VALUE-DIGITS       PIC 9(09).
000510         05  FILLER                     PIC X(167).
