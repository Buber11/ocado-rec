000100*---------------------------------------------------------------
000110*  FDALLOC.CBL
000120*  FD AND RECORD LAYOUT FOR THE ALLOCOUT FILE.
000130*
000140*  ONE LINE PER PAYMENT METHOD THAT ACTUALLY GOT CHARGED SOMETHING
000150*  THIS RUN -- METHOD ID FOLLOWED BY THE TOTAL CHARGED TO IT
000160*  ACROSS ALL ORDERS.  METHODS WITH NOTHING CHARGED ARE LEFT OFF
000170*  ENTIRELY; THERE IS NO HEADER, NO PAGE BREAK AND NO GRAND
000180*  TOTAL LINE -- THIS FILE FEEDS THE SETTLEMENT POSTING JOB, NOT
000190*  A PRINTED REPORT.
000200*---------------------------------------------------------------
000210*  01/22/03 LJK  NEW LAYOUT.                              CR-0231
000215*  07/02/03 LJK  DROPPED ALLOC-RECORD-NUMERIC - IT REDEFINED
000216*                OUT-AMOUNT AS STRAIGHT PIC 9(08)V99 OVER A BYTE
000217*                THAT THE EDITED PICTURE USES FOR A LITERAL
000218*                DECIMAL POINT, SO THE RUN-CONTROL TOTAL IN
000219*                ALLOCATE-PAYMENTS.COB WAS ADDING A GARBAGE DIGIT
000220*                EVERY TIME A METHOD WAS CHARGED SOMETHING.  THE
000221*                TOTAL NOW ACCUMULATES OFF PM-TBL-ALLOC BEFORE IT
000222*                EVER GETS EDITED, SO THIS RECORD HAS NO REASON TO
000223*                BE RE-READ AS NUMERIC AT ALL.               PR-4512
000224*---------------------------------------------------------------
000230     FD  ALLOCOUT-FILE
000240         LABEL RECORDS ARE STANDARD.
000250
000260     01  ALLOC-RECORD.
000270         05  OUT-ID                     PIC X(16).
000280         05  FILLER                     PIC X(01)  VALUE SPACE.
000290         05  OUT-AMOUNT                 PIC Z(6)9.99.
000300         05  FILLER                     PIC X(05).
