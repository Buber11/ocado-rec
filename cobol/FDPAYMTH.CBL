000100*---------------------------------------------------------------
000110*  FDPAYMTH.CBL
000120*  FD AND RECORD LAYOUT FOR THE PAYMETH FILE.
000130*
000140*  ONE RECORD PER PAYMENT METHOD ACCEPTED THIS RUN -- THE CARD
000150*  PROCESSORS PLUS THE HOUSE LOYALTY-POINTS METHOD.  THE
000160*  LOYALTY-POINTS METHOD IS ALWAYS CARRIED UNDER THE ID LITERAL
000170*  "PUNKTY" -- SEE PM-IS-LOYALTY-POINTS BELOW.  PM-LIMIT IS THE
000180*  MOST THIS METHOD MAY BE CHARGED ACROSS ALL ORDERS IN THE RUN;
000190*  THE RUNNING BALANCE IS KEPT IN WORKING-STORAGE (PM-TBL-
000200*  REMAINING), NOT ON THIS RECORD.
000210*---------------------------------------------------------------
000220*  01/22/03 LJK  NEW LAYOUT.                              CR-0231
000222*  06/17/03 LJK  PM-LIMIT SIGNED TO MATCH THE EXTRACT LAYOUT,
000223*                SAME AS THE ORD-VALUE CHANGE IN FDORDER.CBL THIS
000224*                SAME WEEK.                                CR-0238
000225*  06/24/03 LJK  PM-RAW-LIMIT-DIGITS BELOW IS NOW CHECKED ON
000226*                LOAD - SEE 1000-LOAD-LOOP IN ALLOCATE-PAYMENTS.
000227*                COB.                                     CR-0241
000228*---------------------------------------------------------------
000240     FD  PAYMETH-FILE
000250         LABEL RECORDS ARE STANDARD.
000260 
000270     01  PAYMETH-RECORD.
000280         05  PM-ID                      PIC X(16).
000290             88  PM-IS-LOYALTY-POINTS       VALUE "PUNKTY".
000300         05  PM-DISCOUNT                PIC 9(02).
000310             88  PM-DISCOUNT-VALID          VALUE 0 THRU 99.
000320         05  PM-LIMIT                   PIC S9(07)V99.
000330         05  FILLER                     PIC X(05).
000340 
000350*  ALTERNATE UNSCALED VIEW, SAME PURPOSE AND SAME CR-0241 AS
000352*  ORDER-RECORD-RAW IN FDORDER.CBL -- LETS 1000-LOAD-LOOP TEST
000354*  PM-LIMIT FOR A NEGATIVE SIGN WITHOUT UN-SIGNING IT FIRST, SINCE
000356*  A NEGATIVE PM-LIMIT OVERPUNCHES ITS SIGN INTO THE LAST DIGIT
000358*  AND READS AS NON-NUMERIC UNDER THIS UNSIGNED REDEFINES.
000370     01  PAYMETH-RECORD-RAW REDEFINES PAYMETH-RECORD.
000380         05  FILLER                     PIC X(18).
000390         05  PM-RAW-LIMIT-DIGITS        PIC 9(09).
000400         05  FILLER                     PIC X(05).
