000100*---------------------------------------------------------------
000110*  SLPAYMTH.CBL
000120*  FILE-CONTROL ENTRY FOR THE PAYMETH FILE (LOYALTY-POINTS AND
000130*  CARD PAYMENT-METHOD TABLE, LIMITS REFRESHED EACH RUN).
000140*---------------------------------------------------------------
000150*  01/22/03 LJK  NEW COPYBOOK.                            CR-0231
000160*---------------------------------------------------------------
000170     SELECT PAYMETH-FILE ASSIGN TO "PAYMETH"
000180         ORGANIZATION IS LINE SEQUENTIAL.
